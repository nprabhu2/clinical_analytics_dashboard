000100*------------------------------------------------------------*
000200* COPYBOOK:  CTRLFMT
000300* PURPOSE:   PRINT-LINE LAYOUTS FOR ALL SIX REPORT SECTIONS
000400*            PLUS THE RUNNING PAGE HEADING AND THE CONTROL-
000500*            TOTALS TRAILER LINE WRITTEN BY CTRANAL.
000600*------------------------------------------------------------*
000700 01  RUN-HEADING-LINE-1.
000800     05  FILLER                 PIC X(01) VALUE SPACE.
000900     05  RH1-TITLE-1            PIC X(20)
001000         VALUE 'CLINICAL TRIALS ANA'.
001100     05  RH1-TITLE-2            PIC X(20)
001200         VALUE 'LYTICS              '.
001300     05  RH1-DATE.
001400         10  FILLER             PIC X(06) VALUE 'DATE: '.
001500         10  RH1-MONTH          PIC XX.
001600         10  FILLER             PIC X     VALUE '/'.
001700         10  RH1-DAY            PIC XX.
001800         10  FILLER             PIC X     VALUE '/'.
001900         10  RH1-YEAR           PIC XX.
002000     05  FILLER                 PIC X(04) VALUE SPACE.
002100     05  RH1-PAGE-AREA.
002200         10  FILLER             PIC X(05) VALUE 'PAGE:'.
002300         10  RH1-PAGE-NUM       PIC ZZZZ9.
002400*------------------------------------------------------------*
002500 01  SECTION-BANNER-LINE.
002600     05  FILLER                 PIC X(01) VALUE SPACE.
002700     05  SB-SECTION-TITLE       PIC X(50).
002800*------------------------------------------------------------*
002900 01  SUMMARY-LABEL-LINE.
003000     05  FILLER                 PIC X(01) VALUE SPACE.
003100     05  SS-LABEL               PIC X(38).
003200     05  SS-NUMBER-OUT           PIC ZZZ,ZZ9.9.
003300     05  FILLER                 PIC X(02) VALUE SPACE.
003400*------------------------------------------------------------*
003500 01  SUMMARY-SITE-TABLE-TITLE.
003600     05  FILLER                 PIC X(01) VALUE SPACE.
003700     05  FILLER                 PIC X(20)
003800         VALUE 'SITE           PATI'.
003900     05  FILLER                 PIC X(11)
004000         VALUE 'ENT-COUNT  '.
004100*------------------------------------------------------------*
004200 01  SUMMARY-SITE-COUNT-LINE.
004300     05  FILLER                 PIC X(01) VALUE SPACE.
004400     05  SS-SITE-NAME-OUT       PIC X(15).
004500     05  FILLER                 PIC X(05) VALUE SPACE.
004600     05  SS-SITE-COUNT-OUT      PIC ZZZ9.
004700*------------------------------------------------------------*
004800 01  SITE-PERF-HEADING-1.
004900     05  FILLER                 PIC X(16) VALUE SPACE.
005000     05  FILLER                 PIC X(20)
005100         VALUE '           COMPL- '.
005200     05  FILLER                 PIC X(20)
005300         VALUE '          AE-      '.
005400*------------------------------------------------------------*
005500 01  SITE-PERF-HEADING-2.
005600     05  FILLER                 PIC X(01) VALUE SPACE.
005700     05  FILLER                 PIC X(15) VALUE 'SITE           '.
005800     05  FILLER                 PIC X(10) VALUE 'PATIENTS  '.
005900     05  FILLER                 PIC X(10) VALUE 'COMPLETED '.
006000     05  FILLER                 PIC X(10) VALUE 'RATE%     '.
006100     05  FILLER                 PIC X(09) VALUE 'AE-COUNT '.
006200     05  FILLER                 PIC X(08) VALUE 'RATE%   '.
006300     05  FILLER                 PIC X(08) VALUE 'AVG-AGE '.
006400*------------------------------------------------------------*
006500 01  SITE-PERF-DETAIL-LINE.
006600     05  FILLER                 PIC X(01) VALUE SPACE.
006700     05  SP-SITE-OUT            PIC X(15).
006800     05  SP-PATIENTS-OUT        PIC ZZZ9.
006900     05  FILLER                 PIC X(02) VALUE SPACE.
007000     05  SP-COMPLETED-OUT       PIC ZZZ9.
007100     05  FILLER                 PIC X(02) VALUE SPACE.
007200     05  SP-COMPL-RATE-OUT      PIC ZZ9.999.
007300     05  FILLER                 PIC X(02) VALUE SPACE.
007400     05  SP-AE-COUNT-OUT        PIC ZZZ9.
007500     05  FILLER                 PIC X(02) VALUE SPACE.
007600     05  SP-AE-RATE-OUT         PIC ZZ9.999.
007700     05  FILLER                 PIC X(02) VALUE SPACE.
007800     05  SP-AVG-AGE-OUT         PIC ZZ9.999.
007900*------------------------------------------------------------*
008000 01  AGE-GROUP-HEADING.
008100     05  FILLER                 PIC X(01) VALUE SPACE.
008200     05  FILLER                 PIC X(06) VALUE 'GROUP '.
008300     05  FILLER                 PIC X(07) VALUE 'COUNT  '.
008400     05  FILLER                 PIC X(10) VALUE 'COMPL-RATE'.
008500     05  FILLER                 PIC X(09) VALUE '%  AE-RAT'.
008600     05  FILLER                 PIC X(16)
008700         VALUE 'E%  MIN MAX AVG-'.
008800     05  FILLER                 PIC X(03) VALUE 'AGE'.
008900*------------------------------------------------------------*
009000 01  AGE-GROUP-DETAIL-LINE.
009100     05  FILLER                 PIC X(01) VALUE SPACE.
009200     05  AG-GROUP-OUT           PIC X(05).
009300     05  FILLER                 PIC X(02) VALUE SPACE.
009400     05  AG-COUNT-OUT           PIC ZZZ9.
009500     05  FILLER                 PIC X(02) VALUE SPACE.
009600     05  AG-COMPL-RATE-OUT      PIC ZZ9.999.
009700     05  FILLER                 PIC X(02) VALUE SPACE.
009800     05  AG-AE-RATE-OUT         PIC ZZ9.999.
009900     05  FILLER                 PIC X(02) VALUE SPACE.
010000     05  AG-MIN-AGE-OUT         PIC ZZ9.
010100     05  FILLER                 PIC X(02) VALUE SPACE.
010200     05  AG-MAX-AGE-OUT         PIC ZZ9.
010300     05  FILLER                 PIC X(02) VALUE SPACE.
010400     05  AG-AVG-AGE-OUT         PIC ZZ9.999.
010500*------------------------------------------------------------*
010600 01  TEMPORAL-HEADING.
010700     05  FILLER                 PIC X(01) VALUE SPACE.
010800     05  FILLER                 PIC X(08) VALUE 'MONTH   '.
010900     05  FILLER                 PIC X(13) VALUE 'ENROLLMENTS  '.
011000     05  FILLER                 PIC X(13) VALUE 'COMPL-RATE%  '.
011100     05  FILLER                 PIC X(10) VALUE 'AE-RATE%  '.
011200*------------------------------------------------------------*
011300 01  TEMPORAL-DETAIL-LINE.
011400     05  FILLER                 PIC X(01) VALUE SPACE.
011500     05  TA-MONTH-OUT           PIC 99.
011600     05  FILLER                 PIC X(06) VALUE SPACE.
011700     05  TA-ENROLLMENTS-OUT     PIC ZZZ9.
011800     05  FILLER                 PIC X(06) VALUE SPACE.
011900     05  TA-COMPL-RATE-OUT      PIC ZZ9.999.
012000     05  FILLER                 PIC X(02) VALUE SPACE.
012100     05  TA-AE-RATE-OUT         PIC ZZ9.999.
012200*------------------------------------------------------------*
012300 01  CORRELATION-HEADING-LINE.
012400     05  FILLER                 PIC X(01) VALUE SPACE.
012500     05  CM-ROW-LABEL-HDR       PIC X(08) VALUE SPACE.
012600     05  CM-COL-HDR-GROUP OCCURS 14 TIMES.
012700         10  CM-COL-HDR         PIC X(07).
012800*------------------------------------------------------------*
012900 01  CORRELATION-DETAIL-LINE.
013000     05  FILLER                 PIC X(01) VALUE SPACE.
013100     05  CM-ROW-LABEL-OUT       PIC X(08).
013200     05  CM-CELL-GROUP OCCURS 14 TIMES.
013300         10  FILLER             PIC X(01) VALUE SPACE.
013400         10  CM-CELL-OUT        PIC -9.999.
013500         10  FILLER             PIC X(02) VALUE SPACE.
013600*------------------------------------------------------------*
013700 01  INSIGHT-SITE-LINE.
013800     05  FILLER                 PIC X(01) VALUE SPACE.
013900     05  KI-SITE-LABEL          PIC X(22).
014000     05  KI-SITE-NAME-OUT       PIC X(15).
014100     05  FILLER                 PIC X(13) VALUE ' COMPL-RATE: '.
014200     05  KI-SITE-COMPL-OUT      PIC ZZ9.9.
014300     05  FILLER                 PIC X(10) VALUE '%  AE-RT: '.
014400     05  KI-SITE-AE-OUT         PIC ZZ9.9.
014500     05  FILLER                 PIC X(01) VALUE '%'.
014600*------------------------------------------------------------*
014700 01  INSIGHT-AGE-LINE.
014800     05  FILLER                 PIC X(01) VALUE SPACE.
014900     05  KI-AGE-LABEL           PIC X(27).
015000     05  KI-AGE-GROUP-OUT       PIC X(05).
015100     05  FILLER                 PIC X(13) VALUE ' COMPL-RATE: '.
015200     05  KI-AGE-COMPL-OUT       PIC ZZ9.9.
015300     05  FILLER                 PIC X(01) VALUE '%'.
015400*------------------------------------------------------------*
015500 01  INSIGHT-RECOMMENDATION-LINE.
015600     05  FILLER                 PIC X(01) VALUE SPACE.
015700     05  KI-RECOMMEND-NUM-OUT   PIC 9.
015800     05  FILLER                 PIC X(02) VALUE '. '.
015900     05  KI-RECOMMEND-TEXT-OUT  PIC X(60).
016000*------------------------------------------------------------*
016100 01  CONTROL-TOTALS-LINE.
016200     05  FILLER                 PIC X(01) VALUE SPACE.
016300     05  FILLER                 PIC X(14) VALUE 'RECORDS READ: '.
016400     05  CT-READ-OUT            PIC ZZZ,ZZ9.
016500     05  FILLER                 PIC X(12) VALUE '  ACCEPTED: '.
016600     05  CT-ACCEPT-OUT          PIC ZZZ,ZZ9.
016700     05  FILLER                 PIC X(12) VALUE '  REJECTED: '.
016800     05  CT-REJECT-OUT          PIC ZZZ,ZZ9.
