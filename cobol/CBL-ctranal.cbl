000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CTRANAL.
000300 AUTHOR.         R SEEVERS.
000400 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.   03/11/87.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*--------------------------------------------------------------*
000900* CTRANAL IS THE MAIN DRIVER FOR THE TRIAL-SITE ANALYTICS RUN. *
001000* IT CALLS CTRLOAD ONCE TO BUILD THE ACCEPTED-PATIENT TABLE,   *
001100* THEN PRODUCES THE SIX-SECTION ANALYTICS REPORT: OVERALL      *
001200* SUMMARY STATISTICS, SITE PERFORMANCE RANKED BY COMPLETION    *
001300* RATE, AGE-GROUP OUTCOMES, MONTH-BY-MONTH ENROLLMENT TRENDS,  *
001400* A CORRELATION MATRIX ACROSS THE NUMERIC VARIABLES, AND A     *
001500* KEY-INSIGHTS SECTION WITH THE STANDING RECOMMENDATIONS.      *
001600*--------------------------------------------------------------*
001700* MAINTENANCE LOG.                                             *
001800*   03/11/87  RSS  ORIGINAL DRIVER WRITTEN, SUMMARY STATISTICS *
001900*                  AND SITE-TOTALS TABLE ONLY (REQ CT-0014).   *
002000*   09/22/88  RSS  ADDED SITE-PERFORMANCE RANKING VIA SORT     *
002100*                  (HACKNWS2-STYLE INPUT/OUTPUT PROCEDURE).    *
002200*   06/04/90  DLQ  ADDED AGE-GROUP AND TEMPORAL SECTIONS       *
002300*                  (CT-0031).                                  *
002400*   03/17/92  DLQ  ADDED CORRELATION MATRIX ACROSS AGE,        *
002500*                  COMPLETION, ADVERSE-EVENT, MONTH AND THE    *
002600*                  PER-SITE INDICATOR VARIABLES (CT-0040).     *
002700*   01/15/93  DLQ  ADDED KEY-INSIGHTS SECTION WITH THE FOUR    *
002800*                  STANDING RECOMMENDATION LINES (CT-0047).    *
002900*   08/19/98  MHK  PAGE-HEADING DATE CONFIRMED GOOD FOR Y2K.   *
003000*                  NO CHANGE REQUIRED TO THIS PROGRAM          *
003100*                  (CT-0066).                                  *
003200*   04/02/01  PJT  CONTROL-TOTALS LINE MOVED TO END OF REPORT  *
003300*                  INSTEAD OF A SEPARATE SYSOUT MESSAGE        *
003400*                  (CT-0079).                                  *
003410*   09/14/04  DLQ  KEY-INSIGHTS RATE FIELDS NOW COMPUTED       *
003420*                  ROUNDED INTO THE 1-DECIMAL DISPLAY FIELDS   *
003430*                  INSTEAD OF MOVED - A PLAIN MOVE WAS          *
003440*                  TRUNCATING THE THIRD DECIMAL INSTEAD OF      *
003450*                  ROUNDING IT (CT-0084).                       *
003500*--------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-370.
003900 OBJECT-COMPUTER.   IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 IS CTRANAL-DEBUG-SWITCH.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ANALYTICS-REPORT-FILE ASSIGN TO RPTOUT
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-REPORT-FILE-STATUS.
004800     SELECT SITE-SORT-FILE ASSIGN TO SRTWK1.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  ANALYTICS-REPORT-FILE
005200     LABEL RECORDS ARE OMITTED
005300     RECORD CONTAINS 132 CHARACTERS.
005400 01  ANALYTICS-PRINT-RECORD         PIC X(132).
005500 SD  SITE-SORT-FILE.
005600 01  SITE-SORT-RECORD.
005700     05  SR-COMPL-RATE               PIC S9(03)V999 USAGE COMP.
005800     05  SR-SEQUENCE-NUM             PIC S9(03) USAGE COMP.
005900     05  SR-SITE-NAME                PIC X(15).
006000     05  SR-PATIENTS                 PIC S9(05) USAGE COMP.
006100     05  SR-COMPLETED                PIC S9(05) USAGE COMP.
006200     05  SR-AE-COUNT                 PIC S9(05) USAGE COMP.
006300     05  SR-AE-RATE                  PIC S9(03)V999 USAGE COMP.
006400     05  SR-AVG-AGE                  PIC S9(03)V999 USAGE COMP.
006500 WORKING-STORAGE SECTION.
006600     COPY CTRLFMT.
006700     COPY CTRLCTL.
006800     COPY CTRLTAB.
006900 01  WS-REPORT-FILE-STATUS       PIC X(02) VALUE SPACE.
007000 01  WS-PRINT-AREA               PIC X(132) VALUE SPACE.
007100 01  WS-SWITCHES.
007200     05  WS-SORT-EOF-SW          PIC X(01) VALUE 'N'.
007300         88  SITE-SORT-FILE-EMPTY       VALUE 'Y'.
007400     05  FILLER                  PIC X(03).
007500*--------------------------------------------------------------*
007600* FIXED-GROUP-LABEL TABLE - THE FOUR AGE BANDS IN REPORT ORDER.*
007700*--------------------------------------------------------------*
007800 01  AGE-GROUP-LABEL-LIST.
007900     05  FILLER                  PIC X(20) VALUE
008000         '18-3031-5051-7071-80'.
008100 01  AGE-GROUP-LABEL-TABLE REDEFINES AGE-GROUP-LABEL-LIST.
008200     05  AGL-ENTRY               PIC X(05) OCCURS 4 TIMES.
008300*--------------------------------------------------------------*
008400* FIXED-VARIABLE-LABEL TABLE - THE FOUR NON-SITE VARIABLES     *
008500* THAT ALWAYS HEAD THE CORRELATION MATRIX.                     *
008600*--------------------------------------------------------------*
008700 01  FIXED-VAR-LABEL-LIST.
008800     05  FILLER                  PIC X(28) VALUE
008900         'AGE    COMPLETADV-EVTENR-MON'.
009000 01  FIXED-VAR-LABEL-TABLE REDEFINES FIXED-VAR-LABEL-LIST.
009100     05  FVL-ENTRY               PIC X(07) OCCURS 4 TIMES.
009200*--------------------------------------------------------------*
009300* STANDING RECOMMENDATION TEXT - FOUR FIXED LINES PRINTED AT   *
009400* THE FOOT OF THE KEY-INSIGHTS SECTION EVERY RUN (CT-0047).    *
009500*--------------------------------------------------------------*
009600 01  RECOMMENDATION-TEXT-LIST.
009700     05  FILLER PIC X(60) VALUE
009800         'Investigate why certain sites have lower completion rates '.
009900     05  FILLER PIC X(60) VALUE
010000         'Focus support on underperforming age groups                '.
010100     05  FILLER PIC X(60) VALUE
010200         'Monitor temporal trends for seasonal patterns              '.
010300     05  FILLER PIC X(60) VALUE
010400         'Analyze correlations to identify key success factors       '.
010500 01  RECOMMENDATION-TEXT-TABLE REDEFINES RECOMMENDATION-TEXT-LIST.
010600     05  RT-ENTRY                PIC X(60) OCCURS 4 TIMES.
010700*--------------------------------------------------------------*
010800* PER-SITE ACCUMULATION TABLE - BUILT ONCE FROM THE ACCEPTED   *
010900* PATIENT TABLE AND SHARED BY SUMMARY-STATS, SITE-PERFORMANCE  *
011000* AND CORRELATION-ANALYSIS.                                    *
011100*--------------------------------------------------------------*
011200 77  WS-SITE-COUNT               PIC S9(02) USAGE COMP VALUE 0.
011300 01  WS-SITE-TABLE.
011400     05  TBL-SITE OCCURS 1 TO 10 TIMES
011500             DEPENDING ON WS-SITE-COUNT
011600             INDEXED BY SITE-INDEX.
011700         10  ST-SITE-NAME         PIC X(15).
011800         10  ST-PATIENT-COUNT     PIC S9(05) USAGE COMP VALUE 0.
011900         10  ST-COMPLETED-COUNT   PIC S9(05) USAGE COMP VALUE 0.
012000         10  ST-AE-COUNT          PIC S9(05) USAGE COMP VALUE 0.
012100         10  ST-AGE-SUM           PIC S9(07) USAGE COMP VALUE 0.
012200         10  ST-COMPL-RATE        PIC S9(03)V999 USAGE COMP.
012300         10  ST-AE-RATE           PIC S9(03)V999 USAGE COMP.
012400         10  ST-AVG-AGE           PIC S9(03)V999 USAGE COMP.
012500*--------------------------------------------------------------*
012600 01  WS-AGE-GROUP-TABLE.
012700     05  TBL-AGE-GRP OCCURS 4 TIMES INDEXED BY AGE-GRP-INDEX.
012800         10  AG-LABEL             PIC X(05).
012900         10  AG-COUNT             PIC S9(05) USAGE COMP VALUE 0.
013000         10  AG-COMPLETED-COUNT   PIC S9(05) USAGE COMP VALUE 0.
013100         10  AG-AE-COUNT          PIC S9(05) USAGE COMP VALUE 0.
013200         10  AG-AGE-SUM           PIC S9(07) USAGE COMP VALUE 0.
013300         10  AG-MIN-AGE           PIC S9(03) USAGE COMP VALUE 999.
013400         10  AG-MAX-AGE           PIC S9(03) USAGE COMP VALUE 0.
013500         10  AG-COMPL-RATE        PIC S9(03)V999 USAGE COMP.
013600         10  AG-AE-RATE           PIC S9(03)V999 USAGE COMP.
013700         10  AG-AVG-AGE           PIC S9(03)V999 USAGE COMP.
013800*--------------------------------------------------------------*
013900 01  WS-MONTH-TABLE.
014000     05  TBL-MONTH OCCURS 12 TIMES INDEXED BY MONTH-INDEX.
014100         10  MO-COUNT             PIC S9(05) USAGE COMP VALUE 0.
014200         10  MO-COMPLETED-COUNT   PIC S9(05) USAGE COMP VALUE 0.
014300         10  MO-AE-COUNT          PIC S9(05) USAGE COMP VALUE 0.
014400         10  MO-COMPL-RATE        PIC S9(03)V999 USAGE COMP.
014500         10  MO-AE-RATE           PIC S9(03)V999 USAGE COMP.
014600*--------------------------------------------------------------*
014700* CORRELATION WORK AREAS.  EACH VARIABLE IS DESCRIBED BY A     *
014800* TYPE (1=AGE 2=COMPLETED 3=ADVERSE-EVENT 4=MONTH 5=SITE       *
014900* INDICATOR) SO ONE PAIR OF NESTED LOOPS CAN PULL ANY CELL OF  *
015000* THE VECTOR FOR ANY ACCEPTED PATIENT WITHOUT STORING A FULL   *
015100* RECORD-BY-VARIABLE MATRIX (CT-0040).                         *
015200*--------------------------------------------------------------*
015300 77  WS-VAR-COUNT                PIC S9(02) USAGE COMP VALUE 0.
015400 01  WS-VAR-DESCRIPTORS.
015500     05  VAR-DESC OCCURS 1 TO 14 TIMES
015600             DEPENDING ON WS-VAR-COUNT
015700             INDEXED BY VAR-INDEX.
015800         10  VAR-LABEL            PIC X(07).
015900         10  VAR-TYPE             PIC 9(01) USAGE COMP.
016000         10  VAR-SITE-NUM         PIC 9(02) USAGE COMP.
016100 01  WS-CORR-MATRIX.
016200     05  CORR-ROW OCCURS 14 TIMES INDEXED BY CORR-ROW-INDEX.
016300         10  CORR-CELL            PIC S9(01)V999 USAGE COMP
016400                                  OCCURS 14 TIMES
016500                                  INDEXED BY CORR-COL-INDEX.
016600 01  WS-PEARSON-SUMS.
016700     05  WS-SUM-X                 PIC S9(07)V999 USAGE COMP.
016800     05  WS-SUM-Y                 PIC S9(07)V999 USAGE COMP.
016900     05  WS-SUM-XY                PIC S9(09)V999 USAGE COMP.
017000     05  WS-SUM-X2                PIC S9(09)V999 USAGE COMP.
017100     05  WS-SUM-Y2                PIC S9(09)V999 USAGE COMP.
017200     05  WS-PEARSON-N             PIC S9(06) USAGE COMP.
017300     05  WS-NUMERATOR             PIC S9(12)V999 USAGE COMP.
017400     05  WS-DENOM-A               PIC S9(12)V999 USAGE COMP.
017500     05  WS-DENOM-B               PIC S9(12)V999 USAGE COMP.
017600     05  WS-DENOM-PRODUCT         PIC S9(15)V999 USAGE COMP.
017700     05  WS-DENOM-SQRT            PIC S9(09)V999 USAGE COMP.
017800 01  WS-GET-VAR-VALUE-AREA.
017900     05  WS-GVV-RESULT            PIC S9(03)V999 USAGE COMP.
017910     05  WS-GVV-X-VALUE           PIC S9(03)V999 USAGE COMP.
018000*--------------------------------------------------------------*
018100 01  WS-SUMMARY-ACCUMULATORS.
018200     05  WS-TOTAL-PATIENTS        PIC S9(06) USAGE COMP VALUE 0.
018300     05  WS-AGE-SUM               PIC S9(08) USAGE COMP VALUE 0.
018400     05  WS-COMPLETED-COUNT       PIC S9(06) USAGE COMP VALUE 0.
018500     05  WS-AE-COUNT              PIC S9(06) USAGE COMP VALUE 0.
018600     05  WS-NON-AE-COUNT          PIC S9(06) USAGE COMP VALUE 0.
018700     05  WS-COMPL-WITH-AE         PIC S9(06) USAGE COMP VALUE 0.
018800     05  WS-COMPL-WITHOUT-AE      PIC S9(06) USAGE COMP VALUE 0.
018900 01  WS-SUMMARY-RESULTS.
019000     05  WS-AVERAGE-AGE           PIC S9(03)V9 USAGE COMP.
019100     05  WS-OVERALL-COMPL-RATE    PIC S9(03)V9 USAGE COMP.
019200     05  WS-OVERALL-AE-RATE       PIC S9(03)V9 USAGE COMP.
019300     05  WS-COMPL-RATE-WITH-AE    PIC S9(03)V9 USAGE COMP.
019400     05  WS-COMPL-RATE-WITHOUT-AE PIC S9(03)V9 USAGE COMP.
019500 01  WS-INSIGHT-FIELDS.
019600     05  WS-BEST-AGE-INDEX        PIC S9(02) USAGE COMP VALUE 1.
019700     05  WS-WORST-AGE-INDEX       PIC S9(02) USAGE COMP VALUE 1.
019710     05  KI-BEST-RATE-HOLD        PIC S9(03)V999 USAGE COMP.
019720     05  KI-BEST-SITE-HOLD        PIC X(15).
019730     05  KI-BEST-AE-HOLD          PIC S9(03)V999 USAGE COMP.
019740     05  KI-WORST-RATE-HOLD       PIC S9(03)V999 USAGE COMP.
019750     05  KI-WORST-SITE-HOLD       PIC X(15).
019760     05  KI-WORST-AE-HOLD         PIC S9(03)V999 USAGE COMP.
019770 77  WS-I                         PIC S9(02) USAGE COMP VALUE 0.
019800 LINKAGE SECTION.
019900 PROCEDURE DIVISION.
020000*--------------------------------------------------------------*
020100 0000-MAIN-PROCESSING.
020200     PERFORM 1000-OPEN-REPORT-FILE.
020300     PERFORM 1100-CALL-DATA-LOAD.
020400     PERFORM 1300-BUILD-PATIENT-INDICATOR-TABLES.
020500     PERFORM 2000-SUMMARY-STATISTICS THRU 2000-EXIT.
020600     PERFORM 3000-SITE-PERFORMANCE THRU 3000-EXIT.
020700     PERFORM 4000-AGE-GROUP-ANALYSIS THRU 4000-EXIT.
020800     PERFORM 5000-TEMPORAL-ANALYSIS THRU 5000-EXIT.
020900     PERFORM 6000-CORRELATION-ANALYSIS THRU 6000-EXIT.
021000     PERFORM 7000-KEY-INSIGHTS THRU 7000-EXIT.
021100     PERFORM 8000-PRINT-CONTROL-TOTALS.
021200     PERFORM 9900-CLOSE-REPORT-FILE.
021300     STOP RUN.
021400*--------------------------------------------------------------*
021500 1000-OPEN-REPORT-FILE.
021600     OPEN OUTPUT ANALYTICS-REPORT-FILE.
021700     IF WS-REPORT-FILE-STATUS NOT = '00'
021800         DISPLAY 'CTRANAL - OPEN FAILED, STATUS '
021900             WS-REPORT-FILE-STATUS
022000     END-IF.
022100     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-DATA.
022200 1000-EXIT.
022300     EXIT.
022400*--------------------------------------------------------------*
022500 1100-CALL-DATA-LOAD.
022600     CALL 'CTRLOAD' USING PATIENT-TABLE-SIZE
022700         PATIENT-READ-COUNT PATIENT-ACCEPT-COUNT
022800         PATIENT-REJECT-COUNT PATIENT-TABLE.
022900 1100-EXIT.
023000     EXIT.
023100*--------------------------------------------------------------*
023200* 1300-BUILD-PATIENT-INDICATOR-TABLES MAKES ONE PASS OVER THE  *
023300* ACCEPTED TABLE, BUILDING THE SITE, AGE-GROUP AND MONTH       *
023400* ACCUMULATION TABLES TOGETHER SO NONE OF THE LATER SECTIONS   *
023500* HAS TO RE-SCAN THE WHOLE PATIENT TABLE FROM SCRATCH           *
023600* (CT-0031, CT-0040).                                          *
023700*--------------------------------------------------------------*
023800 1300-BUILD-PATIENT-INDICATOR-TABLES.
023900     PERFORM 1310-INIT-AGE-GROUP-TABLE
024000         VARYING AGE-GRP-INDEX FROM 1 BY 1
024100             UNTIL AGE-GRP-INDEX > 4.
024200     PERFORM 1320-ACCUMULATE-ONE-PATIENT
024300         VARYING PATIENT-INDEX FROM 1 BY 1
024400             UNTIL PATIENT-INDEX > PATIENT-TABLE-SIZE.
024500 1300-EXIT.
024600     EXIT.
024700*--------------------------------------------------------------*
024800 1310-INIT-AGE-GROUP-TABLE.
024900     MOVE AGL-ENTRY (AGE-GRP-INDEX) TO AG-LABEL (AGE-GRP-INDEX).
025000 1310-EXIT.
025100     EXIT.
025200*--------------------------------------------------------------*
025300 1320-ACCUMULATE-ONE-PATIENT.
025400     ADD 1 TO WS-TOTAL-PATIENTS.
025500     ADD TBL-AGE (PATIENT-INDEX) TO WS-AGE-SUM.
025600     IF TBL-COMPLETED-TRIAL (PATIENT-INDEX)
025700         ADD 1 TO WS-COMPLETED-COUNT
025800     END-IF.
025900     IF TBL-ADVERSE-EVENT (PATIENT-INDEX)
026000         ADD 1 TO WS-AE-COUNT
026100         IF TBL-COMPLETED-TRIAL (PATIENT-INDEX)
026200             ADD 1 TO WS-COMPL-WITH-AE
026300         END-IF
026400     ELSE
026500         ADD 1 TO WS-NON-AE-COUNT
026600         IF TBL-COMPLETED-TRIAL (PATIENT-INDEX)
026700             ADD 1 TO WS-COMPL-WITHOUT-AE
026800         END-IF
026900     END-IF.
027000     PERFORM 1330-ACCUMULATE-SITE-ROW.
027100     PERFORM 1340-ACCUMULATE-AGE-GROUP-ROW.
027200     PERFORM 1350-ACCUMULATE-MONTH-ROW.
027300 1320-EXIT.
027400     EXIT.
027500*--------------------------------------------------------------*
027600* 1330-ACCUMULATE-SITE-ROW LOOKS UP THE CURRENT PATIENT'S SITE *
027700* IN THE SITE TABLE, ADDING A NEW ROW THE FIRST TIME A SITE IS *
027800* SEEN (ORDER OF FIRST APPEARANCE, AS THE CORRELATION SECTION  *
027900* REQUIRES FOR ITS INDICATOR VARIABLES).                       *
028000*--------------------------------------------------------------*
028100 1330-ACCUMULATE-SITE-ROW.
028200     SET SITE-INDEX TO 1.
028300     SEARCH TBL-SITE
028400         AT END
028500             ADD 1 TO WS-SITE-COUNT
028600             SET SITE-INDEX TO WS-SITE-COUNT
028700             MOVE TBL-TRIAL-SITE (PATIENT-INDEX)
028800                 TO ST-SITE-NAME (SITE-INDEX)
028900         WHEN ST-SITE-NAME (SITE-INDEX) =
029000             TBL-TRIAL-SITE (PATIENT-INDEX)
029100             CONTINUE
029200     END-SEARCH.
029300     ADD 1 TO ST-PATIENT-COUNT (SITE-INDEX).
029400     ADD TBL-AGE (PATIENT-INDEX) TO ST-AGE-SUM (SITE-INDEX).
029500     IF TBL-COMPLETED-TRIAL (PATIENT-INDEX)
029600         ADD 1 TO ST-COMPLETED-COUNT (SITE-INDEX)
029700     END-IF.
029800     IF TBL-ADVERSE-EVENT (PATIENT-INDEX)
029900         ADD 1 TO ST-AE-COUNT (SITE-INDEX)
030000     END-IF.
030100 1330-EXIT.
030200     EXIT.
030300*--------------------------------------------------------------*
030400 1340-ACCUMULATE-AGE-GROUP-ROW.
030500     IF TBL-AGE-GROUP (PATIENT-INDEX) NOT = SPACE
030600         SET AGE-GRP-INDEX TO 1
030700         SEARCH TBL-AGE-GRP
030800             WHEN AG-LABEL (AGE-GRP-INDEX) =
030900                 TBL-AGE-GROUP (PATIENT-INDEX)
031000                 ADD 1 TO AG-COUNT (AGE-GRP-INDEX)
031100                 ADD TBL-AGE (PATIENT-INDEX)
031200                     TO AG-AGE-SUM (AGE-GRP-INDEX)
031300                 IF TBL-AGE (PATIENT-INDEX) <
031400                     AG-MIN-AGE (AGE-GRP-INDEX)
031500                     MOVE TBL-AGE (PATIENT-INDEX)
031600                         TO AG-MIN-AGE (AGE-GRP-INDEX)
031700                 END-IF
031800                 IF TBL-AGE (PATIENT-INDEX) >
031900                     AG-MAX-AGE (AGE-GRP-INDEX)
032000                     MOVE TBL-AGE (PATIENT-INDEX)
032100                         TO AG-MAX-AGE (AGE-GRP-INDEX)
032200                 END-IF
032300                 IF TBL-COMPLETED-TRIAL (PATIENT-INDEX)
032400                     ADD 1 TO AG-COMPLETED-COUNT (AGE-GRP-INDEX)
032500                 END-IF
032600                 IF TBL-ADVERSE-EVENT (PATIENT-INDEX)
032700                     ADD 1 TO AG-AE-COUNT (AGE-GRP-INDEX)
032800                 END-IF
032900         END-SEARCH
033000     END-IF.
033100 1340-EXIT.
033200     EXIT.
033300*--------------------------------------------------------------*
033400 1350-ACCUMULATE-MONTH-ROW.
033500     SET MONTH-INDEX TO TBL-ENROLLMENT-MONTH (PATIENT-INDEX).
033600     ADD 1 TO MO-COUNT (MONTH-INDEX).
033700     IF TBL-COMPLETED-TRIAL (PATIENT-INDEX)
033800         ADD 1 TO MO-COMPLETED-COUNT (MONTH-INDEX)
033900     END-IF.
034000     IF TBL-ADVERSE-EVENT (PATIENT-INDEX)
034100         ADD 1 TO MO-AE-COUNT (MONTH-INDEX)
034200     END-IF.
034300 1350-EXIT.
034400     EXIT.
034500*--------------------------------------------------------------*
034600* 2000-SUMMARY-STATISTICS PRINTS THE SEVEN OVERALL STATISTICS  *
034700* PLUS THE SITE/PATIENT-COUNT TABLE (CT-0014).                 *
034800*--------------------------------------------------------------*
034900 2000-SUMMARY-STATISTICS.
035000     MOVE 'SUMMARY STATISTICS' TO SB-SECTION-TITLE.
035100     PERFORM 9000-PRINT-REPORT-LINE.
035200     PERFORM 2020-COMPUTE-SUMMARY-RATES.
035300     PERFORM 2030-PRINT-SUMMARY-SECTION.
035400     PERFORM 2040-PRINT-SITE-COUNT-TABLE
035500         VARYING SITE-INDEX FROM 1 BY 1
035600             UNTIL SITE-INDEX > WS-SITE-COUNT.
035700 2000-EXIT.
035800     EXIT.
035900*--------------------------------------------------------------*
036000 2020-COMPUTE-SUMMARY-RATES.
036100     IF WS-TOTAL-PATIENTS > 0
036200         COMPUTE WS-AVERAGE-AGE ROUNDED =
036300             WS-AGE-SUM / WS-TOTAL-PATIENTS
036400         COMPUTE WS-OVERALL-COMPL-RATE ROUNDED =
036500             WS-COMPLETED-COUNT / WS-TOTAL-PATIENTS * 100
036600         COMPUTE WS-OVERALL-AE-RATE ROUNDED =
036700             WS-AE-COUNT / WS-TOTAL-PATIENTS * 100
036800     END-IF.
036900     IF WS-AE-COUNT > 0
037000         COMPUTE WS-COMPL-RATE-WITH-AE ROUNDED =
037100             WS-COMPL-WITH-AE / WS-AE-COUNT * 100
037200     ELSE
037300         MOVE 0 TO WS-COMPL-RATE-WITH-AE
037400     END-IF.
037500     IF WS-NON-AE-COUNT > 0
037600         COMPUTE WS-COMPL-RATE-WITHOUT-AE ROUNDED =
037700             WS-COMPL-WITHOUT-AE / WS-NON-AE-COUNT * 100
037800     ELSE
037900         MOVE 0 TO WS-COMPL-RATE-WITHOUT-AE
038000     END-IF.
038100 2020-EXIT.
038200     EXIT.
038300*--------------------------------------------------------------*
038400 2030-PRINT-SUMMARY-SECTION.
038500     MOVE 'TOTAL PATIENTS ENROLLED ............. ' TO SS-LABEL.
038600     MOVE WS-TOTAL-PATIENTS TO SS-NUMBER-OUT.
038700     PERFORM 9000-PRINT-REPORT-LINE.
038800     MOVE 'AVERAGE AGE .......................... ' TO SS-LABEL.
038900     MOVE WS-AVERAGE-AGE TO SS-NUMBER-OUT.
039000     PERFORM 9000-PRINT-REPORT-LINE.
039100     MOVE 'OVERALL COMPLETION RATE % ............ ' TO SS-LABEL.
039200     MOVE WS-OVERALL-COMPL-RATE TO SS-NUMBER-OUT.
039300     PERFORM 9000-PRINT-REPORT-LINE.
039400     MOVE 'OVERALL ADVERSE-EVENT RATE % ......... ' TO SS-LABEL.
039500     MOVE WS-OVERALL-AE-RATE TO SS-NUMBER-OUT.
039600     PERFORM 9000-PRINT-REPORT-LINE.
039700     MOVE 'COMPLETION RATE AMONG AE PATIENTS % .. ' TO SS-LABEL.
039800     MOVE WS-COMPL-RATE-WITH-AE TO SS-NUMBER-OUT.
039900     PERFORM 9000-PRINT-REPORT-LINE.
040000     MOVE 'COMPLETION RATE, NO AE % ............. ' TO SS-LABEL.
040100     MOVE WS-COMPL-RATE-WITHOUT-AE TO SS-NUMBER-OUT.
040200     PERFORM 9000-PRINT-REPORT-LINE.
040300     MOVE SUMMARY-SITE-TABLE-TITLE TO WS-PRINT-AREA.
040400     PERFORM 9200-WRITE-PRINT-LINE.
040500 2030-EXIT.
040600     EXIT.
040700*--------------------------------------------------------------*
040800 2040-PRINT-SITE-COUNT-TABLE.
040900     MOVE ST-SITE-NAME (SITE-INDEX) TO SS-SITE-NAME-OUT.
041000     MOVE ST-PATIENT-COUNT (SITE-INDEX) TO SS-SITE-COUNT-OUT.
041100     MOVE SUMMARY-SITE-COUNT-LINE TO WS-PRINT-AREA.
041200     PERFORM 9200-WRITE-PRINT-LINE.
041300 2040-EXIT.
041400     EXIT.
041500*--------------------------------------------------------------*
041600* 3000-SITE-PERFORMANCE COMPUTES EACH SITE'S RATES FROM THE    *
041700* TABLE 1300 ALREADY BUILT, THEN RANKS THE SITES BY COMPLETION *
041800* RATE DESCENDING USING A SORT WITH INPUT/OUTPUT PROCEDURES,   *
041900* THE SAME SHAPE THIS SHOP USES FOR ANY RANKED REPORT          *
042000* (CT-0014, CT-0066... SEE HACKNWS2 FOR THE ORIGINAL PATTERN). *
042100*--------------------------------------------------------------*
042200 3000-SITE-PERFORMANCE.
042300     MOVE 'SITE PERFORMANCE (RANKED BY COMPLETION RATE)'
042400         TO SB-SECTION-TITLE.
042500     PERFORM 9000-PRINT-REPORT-LINE.
042600     PERFORM 3020-COMPUTE-SITE-RATES
042700         VARYING SITE-INDEX FROM 1 BY 1
042800             UNTIL SITE-INDEX > WS-SITE-COUNT.
042900     MOVE SITE-PERF-HEADING-1 TO WS-PRINT-AREA.
043000     PERFORM 9200-WRITE-PRINT-LINE.
043100     MOVE SITE-PERF-HEADING-2 TO WS-PRINT-AREA.
043200     PERFORM 9200-WRITE-PRINT-LINE.
043300     SORT SITE-SORT-FILE
043400         ON DESCENDING KEY SR-COMPL-RATE
043500         ON ASCENDING KEY SR-SEQUENCE-NUM
043600         INPUT PROCEDURE IS 3011-RELEASE-SITE-ROWS
043700         OUTPUT PROCEDURE IS 3012-RETURN-SITE-ROWS.
043800 3000-EXIT.
043900     EXIT.
044000*--------------------------------------------------------------*
044100 3020-COMPUTE-SITE-RATES.
044200     IF ST-PATIENT-COUNT (SITE-INDEX) > 0
044300         COMPUTE ST-COMPL-RATE (SITE-INDEX) ROUNDED =
044400             ST-COMPLETED-COUNT (SITE-INDEX) /
044500                 ST-PATIENT-COUNT (SITE-INDEX) * 100
044600         COMPUTE ST-AE-RATE (SITE-INDEX) ROUNDED =
044700             ST-AE-COUNT (SITE-INDEX) /
044800                 ST-PATIENT-COUNT (SITE-INDEX) * 100
044900         COMPUTE ST-AVG-AGE (SITE-INDEX) ROUNDED =
045000             ST-AGE-SUM (SITE-INDEX) /
045100                 ST-PATIENT-COUNT (SITE-INDEX)
045200     END-IF.
045300 3020-EXIT.
045400     EXIT.
045500*--------------------------------------------------------------*
045600 3011-RELEASE-SITE-ROWS.
045700     PERFORM 3013-RELEASE-ONE-SITE-ROW
045800         VARYING SITE-INDEX FROM 1 BY 1
045900             UNTIL SITE-INDEX > WS-SITE-COUNT.
046000 3011-EXIT.
046100     EXIT.
046200*--------------------------------------------------------------*
046300 3013-RELEASE-ONE-SITE-ROW.
046400     MOVE ST-COMPL-RATE (SITE-INDEX) TO SR-COMPL-RATE.
046500     SET SR-SEQUENCE-NUM TO SITE-INDEX.
046600     MOVE ST-SITE-NAME (SITE-INDEX) TO SR-SITE-NAME.
046700     MOVE ST-PATIENT-COUNT (SITE-INDEX) TO SR-PATIENTS.
046800     MOVE ST-COMPLETED-COUNT (SITE-INDEX) TO SR-COMPLETED.
046900     MOVE ST-AE-COUNT (SITE-INDEX) TO SR-AE-COUNT.
047000     MOVE ST-AE-RATE (SITE-INDEX) TO SR-AE-RATE.
047100     MOVE ST-AVG-AGE (SITE-INDEX) TO SR-AVG-AGE.
047200     RELEASE SITE-SORT-RECORD.
047300 3013-EXIT.
047400     EXIT.
047500*--------------------------------------------------------------*
047600 3012-RETURN-SITE-ROWS.
047700     MOVE 'N' TO WS-SORT-EOF-SW.
047800     RETURN SITE-SORT-FILE
047900         AT END
048000             MOVE 'Y' TO WS-SORT-EOF-SW
048100     END-RETURN.
048200     PERFORM 3040-PRINT-SITE-SECTION
048300         UNTIL SITE-SORT-FILE-EMPTY.
048400 3012-EXIT.
048500     EXIT.
048600*--------------------------------------------------------------*
048700 3040-PRINT-SITE-SECTION.
048800     MOVE SR-SITE-NAME TO SP-SITE-OUT.
048900     MOVE SR-PATIENTS TO SP-PATIENTS-OUT.
049000     MOVE SR-COMPLETED TO SP-COMPLETED-OUT.
049100     MOVE SR-COMPL-RATE TO SP-COMPL-RATE-OUT.
049200     MOVE SR-AE-COUNT TO SP-AE-COUNT-OUT.
049300     MOVE SR-AE-RATE TO SP-AE-RATE-OUT.
049400     MOVE SR-AVG-AGE TO SP-AVG-AGE-OUT.
049500     MOVE SITE-PERF-DETAIL-LINE TO WS-PRINT-AREA.
049600     PERFORM 9200-WRITE-PRINT-LINE.
049700     RETURN SITE-SORT-FILE
049800         AT END
049900             MOVE 'Y' TO WS-SORT-EOF-SW
050000     END-RETURN.
050100 3040-EXIT.
050200     EXIT.
050300*--------------------------------------------------------------*
050400 4000-AGE-GROUP-ANALYSIS.
050500     MOVE 'AGE GROUP ANALYSIS' TO SB-SECTION-TITLE.
050600     PERFORM 9000-PRINT-REPORT-LINE.
050700     MOVE AGE-GROUP-HEADING TO WS-PRINT-AREA.
050800     PERFORM 9200-WRITE-PRINT-LINE.
050900     PERFORM 4020-COMPUTE-AGE-GROUP-RATES
051000         VARYING AGE-GRP-INDEX FROM 1 BY 1
051100             UNTIL AGE-GRP-INDEX > 4.
051200 4000-EXIT.
051300     EXIT.
051400*--------------------------------------------------------------*
051500 4020-COMPUTE-AGE-GROUP-RATES.
051600     IF AG-COUNT (AGE-GRP-INDEX) > 0
051700         COMPUTE AG-COMPL-RATE (AGE-GRP-INDEX) ROUNDED =
051800             AG-COMPLETED-COUNT (AGE-GRP-INDEX) /
051900                 AG-COUNT (AGE-GRP-INDEX) * 100
052000         COMPUTE AG-AE-RATE (AGE-GRP-INDEX) ROUNDED =
052100             AG-AE-COUNT (AGE-GRP-INDEX) /
052200                 AG-COUNT (AGE-GRP-INDEX) * 100
052300         COMPUTE AG-AVG-AGE (AGE-GRP-INDEX) ROUNDED =
052400             AG-AGE-SUM (AGE-GRP-INDEX) /
052500                 AG-COUNT (AGE-GRP-INDEX)
052600     ELSE
052700         MOVE 0 TO AG-MIN-AGE (AGE-GRP-INDEX)
052800         MOVE 0 TO AG-MAX-AGE (AGE-GRP-INDEX)
052900     END-IF.
053000     PERFORM 4030-PRINT-AGE-GROUP-SECTION.
053100 4020-EXIT.
053200     EXIT.
053300*--------------------------------------------------------------*
053400 4030-PRINT-AGE-GROUP-SECTION.
053500     MOVE AG-LABEL (AGE-GRP-INDEX) TO AG-GROUP-OUT.
053600     MOVE AG-COUNT (AGE-GRP-INDEX) TO AG-COUNT-OUT.
053700     MOVE AG-COMPL-RATE (AGE-GRP-INDEX) TO AG-COMPL-RATE-OUT.
053800     MOVE AG-AE-RATE (AGE-GRP-INDEX) TO AG-AE-RATE-OUT.
053900     MOVE AG-MIN-AGE (AGE-GRP-INDEX) TO AG-MIN-AGE-OUT.
054000     MOVE AG-MAX-AGE (AGE-GRP-INDEX) TO AG-MAX-AGE-OUT.
054100     MOVE AG-AVG-AGE (AGE-GRP-INDEX) TO AG-AVG-AGE-OUT.
054200     MOVE AGE-GROUP-DETAIL-LINE TO WS-PRINT-AREA.
054300     PERFORM 9200-WRITE-PRINT-LINE.
054400 4030-EXIT.
054500     EXIT.
054600*--------------------------------------------------------------*
054700 5000-TEMPORAL-ANALYSIS.
054800     MOVE 'TEMPORAL ANALYSIS' TO SB-SECTION-TITLE.
054900     PERFORM 9000-PRINT-REPORT-LINE.
055000     MOVE TEMPORAL-HEADING TO WS-PRINT-AREA.
055100     PERFORM 9200-WRITE-PRINT-LINE.
055200     PERFORM 5020-COMPUTE-MONTH-RATES
055300         VARYING MONTH-INDEX FROM 1 BY 1
055400             UNTIL MONTH-INDEX > 12.
055500 5000-EXIT.
055600     EXIT.
055700*--------------------------------------------------------------*
055800 5020-COMPUTE-MONTH-RATES.
055900     IF MO-COUNT (MONTH-INDEX) > 0
056000         COMPUTE MO-COMPL-RATE (MONTH-INDEX) ROUNDED =
056100             MO-COMPLETED-COUNT (MONTH-INDEX) /
056200                 MO-COUNT (MONTH-INDEX) * 100
056300         COMPUTE MO-AE-RATE (MONTH-INDEX) ROUNDED =
056400             MO-AE-COUNT (MONTH-INDEX) /
056500                 MO-COUNT (MONTH-INDEX) * 100
056600         PERFORM 5030-PRINT-TEMPORAL-SECTION
056700     END-IF.
056800 5020-EXIT.
056900     EXIT.
057000*--------------------------------------------------------------*
057100 5030-PRINT-TEMPORAL-SECTION.
057200     SET TA-MONTH-OUT TO MONTH-INDEX.
057300     MOVE MO-COUNT (MONTH-INDEX) TO TA-ENROLLMENTS-OUT.
057400     MOVE MO-COMPL-RATE (MONTH-INDEX) TO TA-COMPL-RATE-OUT.
057500     MOVE MO-AE-RATE (MONTH-INDEX) TO TA-AE-RATE-OUT.
057600     MOVE TEMPORAL-DETAIL-LINE TO WS-PRINT-AREA.
057700     PERFORM 9200-WRITE-PRINT-LINE.
057800 5030-EXIT.
057900     EXIT.
058000*--------------------------------------------------------------*
058100* 6000-CORRELATION-ANALYSIS BUILDS A VARIABLE FOR EACH OF THE  *
058200* FOUR FIXED MEASURES PLUS ONE 0/1 INDICATOR PER TRIAL SITE,   *
058300* THEN COMPUTES A FULL PEARSON MATRIX OVER THEM (CT-0040).     *
058400*--------------------------------------------------------------*
058500 6000-CORRELATION-ANALYSIS.
058600     MOVE 'CORRELATION MATRIX' TO SB-SECTION-TITLE.
058700     PERFORM 9000-PRINT-REPORT-LINE.
058800     PERFORM 6011-BUILD-VAR-DESCRIPTORS.
058900     PERFORM 6021-COMPUTE-MATRIX-ROW
059000         VARYING CORR-ROW-INDEX FROM 1 BY 1
059100             UNTIL CORR-ROW-INDEX > WS-VAR-COUNT.
059200     PERFORM 6031-PRINT-CORRELATION-HEADING.
059300     PERFORM 6032-PRINT-CORRELATION-ROW
059400         VARYING CORR-ROW-INDEX FROM 1 BY 1
059500             UNTIL CORR-ROW-INDEX > WS-VAR-COUNT.
059600 6000-EXIT.
059700     EXIT.
059800*--------------------------------------------------------------*
059900 6011-BUILD-VAR-DESCRIPTORS.
060000     MOVE 4 TO WS-VAR-COUNT.
060100     PERFORM 6012-BUILD-FIXED-VAR-ENTRY
060200         VARYING VAR-INDEX FROM 1 BY 1
060300             UNTIL VAR-INDEX > 4.
060400     PERFORM 6013-BUILD-SITE-VAR-ENTRY
060500         VARYING SITE-INDEX FROM 1 BY 1
060600             UNTIL SITE-INDEX > WS-SITE-COUNT.
060700 6011-EXIT.
060800     EXIT.
060900*--------------------------------------------------------------*
061000 6012-BUILD-FIXED-VAR-ENTRY.
061100     MOVE FVL-ENTRY (VAR-INDEX) TO VAR-LABEL (VAR-INDEX).
061200     SET VAR-TYPE (VAR-INDEX) TO VAR-INDEX.
061300     MOVE 0 TO VAR-SITE-NUM (VAR-INDEX).
061400 6012-EXIT.
061500     EXIT.
061600*--------------------------------------------------------------*
061700 6013-BUILD-SITE-VAR-ENTRY.
061800     ADD 1 TO WS-VAR-COUNT.
061900     SET VAR-INDEX TO WS-VAR-COUNT.
062000     MOVE SPACE TO VAR-LABEL (VAR-INDEX).
062100     STRING 'SITE-' DELIMITED BY SIZE
062200         ST-SITE-NAME (SITE-INDEX) (1:2) DELIMITED BY SIZE
062300         INTO VAR-LABEL (VAR-INDEX).
062400     MOVE 5 TO VAR-TYPE (VAR-INDEX).
062500     SET VAR-SITE-NUM (VAR-INDEX) TO SITE-INDEX.
062600 6013-EXIT.
062700     EXIT.
062800*--------------------------------------------------------------*
062900 6021-COMPUTE-MATRIX-ROW.
063000     PERFORM 6022-COMPUTE-MATRIX-CELL
063100         VARYING CORR-COL-INDEX FROM 1 BY 1
063200             UNTIL CORR-COL-INDEX > WS-VAR-COUNT.
063300 6021-EXIT.
063400     EXIT.
063500*--------------------------------------------------------------*
063600 6022-COMPUTE-MATRIX-CELL.
063700     IF CORR-ROW-INDEX = CORR-COL-INDEX
063800         MOVE 1 TO CORR-CELL (CORR-ROW-INDEX CORR-COL-INDEX)
063900     ELSE
064000         PERFORM 6023-ZERO-PEARSON-SUMS
064100         PERFORM 6024-ACCUMULATE-PEARSON-SUMS
064200             VARYING PATIENT-INDEX FROM 1 BY 1
064300                 UNTIL PATIENT-INDEX > PATIENT-TABLE-SIZE
064400         PERFORM 6025-FINISH-PEARSON-CELL
064500     END-IF.
064600 6022-EXIT.
064700     EXIT.
064800*--------------------------------------------------------------*
064900 6023-ZERO-PEARSON-SUMS.
065000     MOVE 0 TO WS-SUM-X WS-SUM-Y WS-SUM-XY WS-SUM-X2 WS-SUM-Y2.
065100     MOVE PATIENT-TABLE-SIZE TO WS-PEARSON-N.
065200 6023-EXIT.
065300     EXIT.
065400*--------------------------------------------------------------*
065500 6024-ACCUMULATE-PEARSON-SUMS.
065600     SET VAR-INDEX TO CORR-ROW-INDEX.
065700     PERFORM 6026-GET-VARIABLE-VALUE.
065710     MOVE WS-GVV-RESULT TO WS-GVV-X-VALUE.
065800     ADD WS-GVV-X-VALUE TO WS-SUM-X.
065900     ADD WS-GVV-X-VALUE * WS-GVV-X-VALUE TO WS-SUM-X2.
066200     SET VAR-INDEX TO CORR-COL-INDEX.
066300     PERFORM 6026-GET-VARIABLE-VALUE.
066400     ADD WS-GVV-RESULT TO WS-SUM-Y.
066500     ADD WS-GVV-RESULT * WS-GVV-RESULT TO WS-SUM-Y2.
066510     COMPUTE WS-SUM-XY = WS-SUM-XY +
066520         WS-GVV-X-VALUE * WS-GVV-RESULT.
066600 6024-EXIT.
066700     EXIT.
066800*--------------------------------------------------------------*
066900* 6025-FINISH-PEARSON-CELL APPLIES THE STANDARD PEARSON        *
067000* FORMULA.  A ZERO-VARIANCE VARIABLE LEAVES ONE OF THE DENOM   *
067100* TERMS AT ZERO, WHICH THIS PARAGRAPH TREATS AS R = 0          *
067200* RATHER THAN DIVIDE BY ZERO (CT-0040).                        *
067300*--------------------------------------------------------------*
067400 6025-FINISH-PEARSON-CELL.
067500     COMPUTE WS-NUMERATOR =
067600         (WS-PEARSON-N * WS-SUM-XY) - (WS-SUM-X * WS-SUM-Y).
067700     COMPUTE WS-DENOM-A =
067800         (WS-PEARSON-N * WS-SUM-X2) - (WS-SUM-X * WS-SUM-X).
067900     COMPUTE WS-DENOM-B =
068000         (WS-PEARSON-N * WS-SUM-Y2) - (WS-SUM-Y * WS-SUM-Y).
068100     IF WS-DENOM-A <= 0 OR WS-DENOM-B <= 0
068200         MOVE 0 TO CORR-CELL (CORR-ROW-INDEX CORR-COL-INDEX)
068300     ELSE
068400         COMPUTE WS-DENOM-PRODUCT = WS-DENOM-A * WS-DENOM-B
068500         COMPUTE WS-DENOM-SQRT =
068600             FUNCTION SQRT (WS-DENOM-PRODUCT)
068700         IF WS-DENOM-SQRT = 0
068800             MOVE 0 TO CORR-CELL (CORR-ROW-INDEX CORR-COL-INDEX)
068900         ELSE
069000             COMPUTE CORR-CELL (CORR-ROW-INDEX CORR-COL-INDEX)
069100                 ROUNDED = WS-NUMERATOR / WS-DENOM-SQRT
069200         END-IF
069300     END-IF.
069400 6025-EXIT.
069500     EXIT.
069600*--------------------------------------------------------------*
069700* 6026-GET-VARIABLE-VALUE RETURNS THE NUMERIC VALUE OF         *
069800* VARIABLE VAR-INDEX FOR THE CURRENT PATIENT-INDEX.            *
069900*--------------------------------------------------------------*
070000 6026-GET-VARIABLE-VALUE.
070100     IF VAR-TYPE (VAR-INDEX) = 1
070200         MOVE TBL-AGE (PATIENT-INDEX) TO WS-GVV-RESULT
070300     ELSE
070400         IF VAR-TYPE (VAR-INDEX) = 2
070500             IF TBL-COMPLETED-TRIAL (PATIENT-INDEX)
070600                 MOVE 1 TO WS-GVV-RESULT
070700             ELSE
070800                 MOVE 0 TO WS-GVV-RESULT
070900             END-IF
071000         ELSE
071100             IF VAR-TYPE (VAR-INDEX) = 3
071200                 IF TBL-ADVERSE-EVENT (PATIENT-INDEX)
071300                     MOVE 1 TO WS-GVV-RESULT
071400                 ELSE
071500                     MOVE 0 TO WS-GVV-RESULT
071600                 END-IF
071700             ELSE
071800                 IF VAR-TYPE (VAR-INDEX) = 4
071900                     MOVE TBL-ENROLLMENT-MONTH (PATIENT-INDEX)
072000                         TO WS-GVV-RESULT
072100                 ELSE
072200                     IF TBL-TRIAL-SITE (PATIENT-INDEX) =
072300                         ST-SITE-NAME (VAR-SITE-NUM (VAR-INDEX))
072400                         MOVE 1 TO WS-GVV-RESULT
072500                     ELSE
072600                         MOVE 0 TO WS-GVV-RESULT
072700                     END-IF
072800                 END-IF
072900             END-IF
073000         END-IF
073100     END-IF.
073200 6026-EXIT.
073300     EXIT.
073400*--------------------------------------------------------------*
073500 6031-PRINT-CORRELATION-HEADING.
073600     MOVE SPACE TO CM-ROW-LABEL-HDR.
073700     PERFORM 6033-MOVE-ONE-COLUMN-HEADING
073800         VARYING VAR-INDEX FROM 1 BY 1
073900             UNTIL VAR-INDEX > WS-VAR-COUNT.
074000     MOVE CORRELATION-HEADING-LINE TO WS-PRINT-AREA.
074100     PERFORM 9200-WRITE-PRINT-LINE.
074200 6031-EXIT.
074300     EXIT.
074400*--------------------------------------------------------------*
074500 6033-MOVE-ONE-COLUMN-HEADING.
074600     MOVE VAR-LABEL (VAR-INDEX) TO CM-COL-HDR (VAR-INDEX).
074700 6033-EXIT.
074800     EXIT.
074900*--------------------------------------------------------------*
075000 6032-PRINT-CORRELATION-ROW.
075100     MOVE VAR-LABEL (CORR-ROW-INDEX) TO CM-ROW-LABEL-OUT.
075200     PERFORM 6034-MOVE-ONE-MATRIX-CELL
075300         VARYING CORR-COL-INDEX FROM 1 BY 1
075400             UNTIL CORR-COL-INDEX > WS-VAR-COUNT.
075500     MOVE CORRELATION-DETAIL-LINE TO WS-PRINT-AREA.
075600     PERFORM 9200-WRITE-PRINT-LINE.
075700 6032-EXIT.
075800     EXIT.
075900*--------------------------------------------------------------*
076000 6034-MOVE-ONE-MATRIX-CELL.
076100     MOVE CORR-CELL (CORR-ROW-INDEX CORR-COL-INDEX)
076200         TO CM-CELL-OUT (CORR-COL-INDEX).
076300 6034-EXIT.
076400     EXIT.
076500*--------------------------------------------------------------*
076600* 7000-KEY-INSIGHTS NAMES THE BEST/WORST SITE FROM THE RANKED  *
076700* SITE TABLE AND THE BEST/WORST AGE GROUP BY COMPLETION RATE,  *
076800* THEN PRINTS THE FOUR STANDING RECOMMENDATIONS (CT-0047).     *
076900*--------------------------------------------------------------*
077000 7000-KEY-INSIGHTS.
077100     MOVE 'KEY INSIGHTS' TO SB-SECTION-TITLE.
077200     PERFORM 9000-PRINT-REPORT-LINE.
077300     PERFORM 7010-FIND-BEST-WORST-SITE.
077400     PERFORM 7020-FIND-BEST-WORST-AGE-GROUP
077500         VARYING AGE-GRP-INDEX FROM 1 BY 1
077600             UNTIL AGE-GRP-INDEX > 4.
077700     PERFORM 7030-PRINT-INSIGHTS-SECTION.
077800     PERFORM 7040-PRINT-RECOMMENDATIONS
077900         VARYING WS-I FROM 1 BY 1
078000             UNTIL WS-I > 4.
078100 7000-EXIT.
078200     EXIT.
078300*--------------------------------------------------------------*
078400* 7010-FIND-BEST-WORST-SITE RE-SORTS THE SAME SITE TABLE A     *
078500* SECOND TIME SO THE BEST AND WORST ROWS ARE AVAILABLE HERE    *
078600* WITHOUT THREADING STATE OUT OF SECTION 3000 (CT-0047).       *
078700*--------------------------------------------------------------*
078800 7010-FIND-BEST-WORST-SITE.
079400     PERFORM 7011-SCAN-FOR-BEST-WORST-SITE
079500         VARYING SITE-INDEX FROM 1 BY 1
079600             UNTIL SITE-INDEX > WS-SITE-COUNT.
079700 7010-EXIT.
079800     EXIT.
079900*--------------------------------------------------------------*
080000 7011-SCAN-FOR-BEST-WORST-SITE.
080100     IF ST-COMPL-RATE (SITE-INDEX) > KI-BEST-RATE-HOLD
080200         OR SITE-INDEX = 1
080300         MOVE ST-COMPL-RATE (SITE-INDEX) TO KI-BEST-RATE-HOLD
080400         MOVE ST-SITE-NAME (SITE-INDEX) TO KI-BEST-SITE-HOLD
080500         MOVE ST-AE-RATE (SITE-INDEX) TO KI-BEST-AE-HOLD
080600     END-IF.
080700     IF ST-COMPL-RATE (SITE-INDEX) <= KI-WORST-RATE-HOLD
080800         OR SITE-INDEX = 1
080900         MOVE ST-COMPL-RATE (SITE-INDEX) TO KI-WORST-RATE-HOLD
081000         MOVE ST-SITE-NAME (SITE-INDEX) TO KI-WORST-SITE-HOLD
081100         MOVE ST-AE-RATE (SITE-INDEX) TO KI-WORST-AE-HOLD
081200     END-IF.
081300 7011-EXIT.
081400     EXIT.
081500*--------------------------------------------------------------*
081600 7020-FIND-BEST-WORST-AGE-GROUP.
081700     IF AG-COUNT (AGE-GRP-INDEX) > 0
081800         IF AG-COMPL-RATE (AGE-GRP-INDEX) >
081900             AG-COMPL-RATE (WS-BEST-AGE-INDEX)
082000             OR AG-COUNT (WS-BEST-AGE-INDEX) = 0
082100             SET WS-BEST-AGE-INDEX TO AGE-GRP-INDEX
082200         END-IF
082300         IF AG-COMPL-RATE (AGE-GRP-INDEX) <
082400             AG-COMPL-RATE (WS-WORST-AGE-INDEX)
082500             OR AG-COUNT (WS-WORST-AGE-INDEX) = 0
082600             SET WS-WORST-AGE-INDEX TO AGE-GRP-INDEX
082700         END-IF
082800     END-IF.
082900 7020-EXIT.
083000     EXIT.
083100*--------------------------------------------------------------*
083200 7030-PRINT-INSIGHTS-SECTION.
083300     MOVE 'BEST PERFORMING SITE: ' TO KI-SITE-LABEL.
083400     MOVE KI-BEST-SITE-HOLD TO KI-SITE-NAME-OUT.
083500     COMPUTE KI-SITE-COMPL-OUT ROUNDED = KI-BEST-RATE-HOLD.
083510     COMPUTE KI-SITE-AE-OUT ROUNDED = KI-BEST-AE-HOLD.
083600     MOVE INSIGHT-SITE-LINE TO WS-PRINT-AREA.
083800     PERFORM 9200-WRITE-PRINT-LINE.
083900     MOVE 'WORST PERFORMING SITE: ' TO KI-SITE-LABEL.
084000     MOVE KI-WORST-SITE-HOLD TO KI-SITE-NAME-OUT.
084100     COMPUTE KI-SITE-COMPL-OUT ROUNDED = KI-WORST-RATE-HOLD.
084110     COMPUTE KI-SITE-AE-OUT ROUNDED = KI-WORST-AE-HOLD.
084300     MOVE INSIGHT-SITE-LINE TO WS-PRINT-AREA.
084400     PERFORM 9200-WRITE-PRINT-LINE.
084500     MOVE 'BEST PERFORMING AGE GROUP: ' TO KI-AGE-LABEL.
084600     MOVE AG-LABEL (WS-BEST-AGE-INDEX) TO KI-AGE-GROUP-OUT.
084700     COMPUTE KI-AGE-COMPL-OUT ROUNDED =
084710         AG-COMPL-RATE (WS-BEST-AGE-INDEX).
084800     MOVE INSIGHT-AGE-LINE TO WS-PRINT-AREA.
084900     PERFORM 9200-WRITE-PRINT-LINE.
085000     MOVE 'WORST PERFORMING AGE GROUP: ' TO KI-AGE-LABEL.
085100     MOVE AG-LABEL (WS-WORST-AGE-INDEX) TO KI-AGE-GROUP-OUT.
085200     COMPUTE KI-AGE-COMPL-OUT ROUNDED =
085210         AG-COMPL-RATE (WS-WORST-AGE-INDEX).
085300     MOVE INSIGHT-AGE-LINE TO WS-PRINT-AREA.
085400     PERFORM 9200-WRITE-PRINT-LINE.
085500 7030-EXIT.
085600     EXIT.
085700*--------------------------------------------------------------*
085800 7040-PRINT-RECOMMENDATIONS.
085900     MOVE WS-I TO KI-RECOMMEND-NUM-OUT.
086000     MOVE RT-ENTRY (WS-I) TO KI-RECOMMEND-TEXT-OUT.
086100     MOVE INSIGHT-RECOMMENDATION-LINE TO WS-PRINT-AREA.
086200     PERFORM 9200-WRITE-PRINT-LINE.
086300 7040-EXIT.
086400     EXIT.
086500*--------------------------------------------------------------*
086600 8000-PRINT-CONTROL-TOTALS.
086700     MOVE PATIENT-READ-COUNT TO CT-READ-OUT.
086800     MOVE PATIENT-ACCEPT-COUNT TO CT-ACCEPT-OUT.
086900     MOVE PATIENT-REJECT-COUNT TO CT-REJECT-OUT.
087000     MOVE CONTROL-TOTALS-LINE TO WS-PRINT-AREA.
087100     PERFORM 9200-WRITE-PRINT-LINE.
087200 8000-EXIT.
087300     EXIT.
087400*--------------------------------------------------------------*
087500 9900-CLOSE-REPORT-FILE.
087600     CLOSE ANALYTICS-REPORT-FILE.
087700 9900-EXIT.
087800     EXIT.
087900*--------------------------------------------------------------*
088000* 9000-PRINT-REPORT-LINE PRINTS A SECTION-BANNER LINE, TAKING  *
088100* THE PAGE HEADING FIRST IF THE PAGE HAS RUN DRY.              *
088200*--------------------------------------------------------------*
089000 9000-PRINT-REPORT-LINE.
089100     MOVE SECTION-BANNER-LINE TO WS-PRINT-AREA.
089200     PERFORM 9200-WRITE-PRINT-LINE.
089300 9000-EXIT.
089400     EXIT.
089500*--------------------------------------------------------------*
089600 9100-PRINT-HEADING-LINES.
089700     ADD 1 TO PAGE-COUNT.
089800     MOVE WS-CURRENT-MONTH TO RH1-MONTH.
089900     MOVE WS-CURRENT-DAY TO RH1-DAY.
090000     MOVE WS-CURRENT-YEAR (3:2) TO RH1-YEAR.
090100     MOVE PAGE-COUNT TO RH1-PAGE-NUM.
090200     MOVE RUN-HEADING-LINE-1 TO ANALYTICS-PRINT-RECORD.
090300     WRITE ANALYTICS-PRINT-RECORD AFTER ADVANCING PAGE.
090400     MOVE 2 TO LINE-COUNT.
090500 9100-EXIT.
090600     EXIT.
090700*--------------------------------------------------------------*
090800 9200-WRITE-PRINT-LINE.
090900     IF LINE-COUNT > LINES-ON-PAGE
091000         PERFORM 9100-PRINT-HEADING-LINES
091100     END-IF.
091200     MOVE WS-PRINT-AREA TO ANALYTICS-PRINT-RECORD.
091300     WRITE ANALYTICS-PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
091400     ADD LINE-SPACEING TO LINE-COUNT.
091500     MOVE SPACE TO WS-PRINT-AREA.
091600 9200-EXIT.
091700     EXIT.
