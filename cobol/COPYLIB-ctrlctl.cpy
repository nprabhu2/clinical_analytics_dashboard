000100*------------------------------------------------------------*
000200* COPYBOOK:  CTRLCTL
000300* PURPOSE:   PAGE/LINE CONTROL AND RUN-DATE BREAKDOWN SHARED
000400*            BY THE REPORT-WRITING PARAGRAPHS OF CTRANAL.
000500*------------------------------------------------------------*
000600 01  PRINT-CONTROL-FIELDS.
000700     05  PAGE-COUNT                  PIC 9(03) USAGE COMP
000800                                      VALUE 1.
000900     05  LINE-COUNT                  PIC 9(03) USAGE COMP
001000                                      VALUE 99.
001100     05  LINES-ON-PAGE               PIC 9(03) USAGE COMP
001200                                      VALUE 55.
001300     05  LINE-SPACEING               PIC 9(01) USAGE COMP
001400                                      VALUE 1.
001500     05  FILLER                      PIC X(04).
001600*
001700 01  WS-CURRENT-DATE-DATA.
001800     05  WS-CURRENT-YEAR              PIC 9(04).
001900     05  WS-CURRENT-MONTH             PIC 9(02).
002000     05  WS-CURRENT-DAY               PIC 9(02).
002100     05  WS-CURRENT-HOUR              PIC 9(02).
002200     05  WS-CURRENT-MINUTE            PIC 9(02).
002300     05  WS-CURRENT-SECOND            PIC 9(02).
002400     05  WS-CURRENT-HUNDREDTH         PIC 9(02).
002500     05  WS-CURRENT-GMT-SIGN          PIC X(01).
002600     05  WS-CURRENT-GMT-OFFSET        PIC 9(04).
002700     05  FILLER                       PIC X(05).
