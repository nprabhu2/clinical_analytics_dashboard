000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CTRLOAD.
000300 AUTHOR.         R SEEVERS.
000400 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.   03/11/87.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*--------------------------------------------------------------*
000900* CTRLOAD IS CALLED ONCE BY CTRANAL AT THE START OF A RUN.     *
001000* IT READS THE TRIAL-SITE ENROLLMENT EXTRACT, THROWS OUT ANY   *
001100* ROW WITH A MISSING FIELD OR A BAD DATE/AGE, NORMALIZES THE   *
001200* TWO YES/NO FLAGS, DERIVES THE AGE GROUP AND ENROLLMENT MONTH *
001300* FOR EACH SURVIVING ROW, AND HANDS THE WHOLE ACCEPTED TABLE   *
001400* PLUS THE READ/ACCEPT/REJECT COUNTS BACK TO THE CALLER.       *
001500*--------------------------------------------------------------*
001600* MAINTENANCE LOG.                                             *
001700*   03/11/87  RSS  ORIGINAL UNEMREAD-STYLE LOADER WRITTEN FOR  *
001800*                  THE TRIAL-SITE EXTRACT (REQ CT-0014).       *
001900*   09/22/88  RSS  ADDED REJECT-COUNT TO THE LINKAGE SO THE    *
002000*                  ANALYTICS DRIVER CAN PRINT DROP COUNTS.     *
002100*   06/04/90  DLQ  AGE-GROUP BINS CHANGED TO 18-30/31-50/51-70 *
002200*                  /71-80 PER REVISED STUDY PROTOCOL (CT-0031).*
002300*   01/15/93  DLQ  ADDED MISSING-SENTINEL TABLE SO "NULL",     *
002400*                  "null" AND "Null" ARE ALL CAUGHT, NOT JUST  *
002500*                  UPPERCASE (CT-0047).                        *
002600*   11/30/95  MHK  DATE EDIT NOW CHECKS DAYS-IN-MONTH TABLE    *
002700*                  INSTEAD OF ACCEPTING ANY 01-12/01-31 PAIR   *
002800*                  (CT-0058).                                  *
002900*   08/19/98  MHK  FOUR-DIGIT YEAR WINDOW CONFIRMED GOOD       *
003000*                  THROUGH 2079 FOR Y2K REVIEW.  NO CHANGE     *
003100*                  REQUIRED TO THIS PROGRAM (CT-0066).         *
003200*   04/02/01  PJT  TRUTHY-VALUE TABLE NOW DRIVES THE BOOLEAN   *
003300*                  NORMALIZE INSTEAD OF THREE IF STATEMENTS    *
003400*                  (CT-0079).                                  *
003500*--------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-370.
003900 OBJECT-COMPUTER.   IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 IS CTRLOAD-DEBUG-SWITCH.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CLINICAL-TRIALS-FILE ASSIGN TO TRLSIN
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-TRIALS-FILE-STATUS.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  CLINICAL-TRIALS-FILE
005100     LABEL RECORDS ARE STANDARD
005200     RECORD CONTAINS 50 CHARACTERS.
005300     COPY CTRLINP.
005400 WORKING-STORAGE SECTION.
005500 77  WS-TRIALS-FILE-STATUS       PIC X(02) VALUE SPACE.
005600 77  WS-AGE-NUM                  PIC S9(03) USAGE COMP VALUE 0.
005700 77  WS-TABLE-SUBSCRIPT          PIC S9(04) USAGE COMP VALUE 0.
005800 77  WS-SEARCH-INDEX             PIC S9(02) USAGE COMP VALUE 0.
005900 01  WS-SWITCHES.
006000     05  WS-EOF-SW               PIC X(01) VALUE 'N'.
006100         88  END-OF-TRIALS-FILE          VALUE 'Y'.
006200     05  WS-REJECT-SW            PIC X(01) VALUE 'N'.
006300         88  TRIALS-RECORD-REJECTED      VALUE 'Y'.
006400     05  WS-MISSING-SW           PIC X(01) VALUE 'N'.
006500         88  A-FIELD-IS-MISSING          VALUE 'Y'.
006600     05  WS-VALID-DATE-SW        PIC X(01) VALUE 'Y'.
006700         88  ENROLLMENT-DATE-IS-VALID    VALUE 'Y'.
006800     05  FILLER                  PIC X(02).
006900*--------------------------------------------------------------*
007000* MISSING-SENTINEL TABLE - THE LITERAL VALUES THAT MEAN A      *
007100* FIELD WAS NOT SUPPLIED BY THE EXTRACT PROGRAM.               *
007200*--------------------------------------------------------------*
007300 01  MISSING-SENTINEL-LIST.
007400     05  FILLER                  PIC X(12) VALUE 'NULLnullNull'.
007500 01  MISSING-SENTINEL-TABLE REDEFINES MISSING-SENTINEL-LIST.
007600     05  MS-ENTRY                PIC X(04) OCCURS 3 TIMES.
007700*--------------------------------------------------------------*
007800* TRUTHY-VALUE TABLE - WHAT COUNTS AS "YES" FOR THE TWO        *
007900* BOOLEAN FLAGS ON THE INCOMING RECORD.                        *
008000*--------------------------------------------------------------*
008100 01  TRUTHY-VALUE-LIST.
008200     05  FILLER                  PIC X(12) VALUE 'true1   yes '.
008300 01  TRUTHY-VALUE-TABLE REDEFINES TRUTHY-VALUE-LIST.
008400     05  TV-ENTRY                PIC X(04) OCCURS 3 TIMES.
008500*--------------------------------------------------------------*
008600* DAYS-IN-MONTH TABLE - USED TO EDIT THE ENROLLMENT-DATE DAY   *
008700* COMPONENT.  FEBRUARY IS CARRIED AS 28 (LEAP DAY NOT EDITED). *
008800*--------------------------------------------------------------*
008900 01  DAYS-IN-MONTH-LIST.
009000     05  FILLER                  PIC X(24)
009100         VALUE '312831303130313130313031'.
009200 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-LIST.
009300     05  DIM-ENTRY               PIC 99 OCCURS 12 TIMES.
009400*--------------------------------------------------------------*
009500 01  WS-EDIT-WORK-AREAS.
009600     05  WS-EDIT-YEAR            PIC 9(04).
009700     05  WS-EDIT-MONTH           PIC 9(02).
009800     05  WS-EDIT-DAY             PIC 9(02).
009900     05  WS-EDIT-MONTH-N REDEFINES WS-EDIT-MONTH
010000                                 PIC 99.
010100     05  FILLER                  PIC X(04).
010200 LINKAGE SECTION.
010300     COPY CTRLTAB.
010400 PROCEDURE DIVISION USING PATIENT-TABLE-SIZE
010500         PATIENT-READ-COUNT PATIENT-ACCEPT-COUNT
010600         PATIENT-REJECT-COUNT PATIENT-TABLE.
010700*--------------------------------------------------------------*
010800 0000-CTRLOAD-CONTROL.
010900     MOVE 0 TO PATIENT-TABLE-SIZE.
011000     MOVE 0 TO PATIENT-READ-COUNT.
011100     MOVE 0 TO PATIENT-ACCEPT-COUNT.
011200     MOVE 0 TO PATIENT-REJECT-COUNT.
011300     PERFORM 1000-OPEN-INPUT-FILE.
011400     PERFORM 2000-PROCESS-TRIALS-FILE THRU 2000-EXIT
011500         UNTIL END-OF-TRIALS-FILE.
011600     PERFORM 3000-CLOSE-TRIALS-FILE.
011700     GOBACK.
011800*--------------------------------------------------------------*
011900 1000-OPEN-INPUT-FILE.
012000     OPEN INPUT CLINICAL-TRIALS-FILE.
012100     IF WS-TRIALS-FILE-STATUS NOT = '00'
012200         DISPLAY 'CTRLOAD - OPEN FAILED, STATUS '
012300             WS-TRIALS-FILE-STATUS
012400         MOVE 'Y' TO WS-EOF-SW
012500     END-IF.
012600     PERFORM 8000-READ-TRIALS-RECORD.
012700 1000-EXIT.
012800     EXIT.
012900*--------------------------------------------------------------*
013000 2000-PROCESS-TRIALS-FILE.
013100     ADD 1 TO PATIENT-READ-COUNT.
013200     MOVE 'N' TO WS-REJECT-SW.
013300     PERFORM 2100-EDIT-TRIALS-RECORD.
013400     IF NOT TRIALS-RECORD-REJECTED
013410         ADD 1 TO PATIENT-TABLE-SIZE
013420         ADD 1 TO PATIENT-ACCEPT-COUNT
013500         PERFORM 2200-NORMALIZE-FLAGS
013600         PERFORM 2300-DERIVE-AGE-GROUP
013700         PERFORM 2400-DERIVE-ENROLLMENT-MONTH
013800         PERFORM 2600-STORE-ACCEPTED-RECORD
014000     ELSE
014100         ADD 1 TO PATIENT-REJECT-COUNT
014200     END-IF.
014300     PERFORM 8000-READ-TRIALS-RECORD.
014400 2000-EXIT.
014500     EXIT.
014600*--------------------------------------------------------------*
014700* 2100-EDIT-TRIALS-RECORD CHECKS FOR MISSING FIELDS AND THEN   *
014800* A VALID AGE AND ENROLLMENT DATE.  ANY FAILURE SETS THE       *
014900* REJECT SWITCH AND SKIPS THE REST OF THE PROCESSING FOR THIS  *
015000* RECORD (CT-0014, CT-0047, CT-0058).                          *
015100*--------------------------------------------------------------*
015200 2100-EDIT-TRIALS-RECORD.
015300     MOVE 'N' TO WS-MISSING-SW.
015400     IF CTR-PATIENT-ID = SPACE OR LOW-VALUE
015500         MOVE 'Y' TO WS-MISSING-SW
015600     END-IF.
015700     PERFORM 2150-CHECK-MISSING-SENTINEL THRU 2150-EXIT
015800         VARYING WS-SEARCH-INDEX FROM 1 BY 1
015900             UNTIL WS-SEARCH-INDEX > 3.
016700     IF CTR-TRIAL-SITE = SPACE OR CTR-ENROLLMENT-DATE = SPACE
016800         OR CTR-AGE-X = SPACE OR CTR-ADVERSE-EVENT = SPACE
016900         OR CTR-COMPLETED-TRIAL = SPACE
017000         MOVE 'Y' TO WS-MISSING-SW
017100     END-IF.
017200     IF A-FIELD-IS-MISSING
017300         MOVE 'Y' TO WS-REJECT-SW
017400     ELSE
017500         IF CTR-AGE-X IS NOT NUMERIC
017600             MOVE 'Y' TO WS-REJECT-SW
017700         ELSE
017800             MOVE CTR-AGE-X TO WS-AGE-NUM
017900             PERFORM 2500-VALIDATE-ENROLLMENT-DATE
018000             IF NOT ENROLLMENT-DATE-IS-VALID
018100                 MOVE 'Y' TO WS-REJECT-SW
018200             END-IF
018300         END-IF
018400     END-IF.
018500 2100-EXIT.
018600     EXIT.
018610*--------------------------------------------------------------*
018620 2150-CHECK-MISSING-SENTINEL.
018630     IF CTR-PATIENT-ID(1:4) = MS-ENTRY(WS-SEARCH-INDEX)
018635         OR CTR-TRIAL-SITE(1:4) = MS-ENTRY(WS-SEARCH-INDEX)
018640         OR CTR-ENROLLMENT-DATE(1:4) = MS-ENTRY(WS-SEARCH-INDEX)
018650         OR CTR-AGE-X(1:3) = MS-ENTRY(WS-SEARCH-INDEX)(1:3)
018660         OR CTR-ADVERSE-EVENT(1:4) = MS-ENTRY(WS-SEARCH-INDEX)
018670         OR CTR-COMPLETED-TRIAL(1:4) = MS-ENTRY(WS-SEARCH-INDEX)
018680         MOVE 'Y' TO WS-MISSING-SW
018690     END-IF.
018695 2150-EXIT.
018696     EXIT.
018700*--------------------------------------------------------------*
018800* 2200-NORMALIZE-FLAGS APPLIES THE TRUTHY-VALUE TABLE TO BOTH  *
019000* YES/NO FIELDS.  AN UNRECOGNIZED NON-MISSING VALUE BECOMES    *
019100* FALSE - IT IS NOT A REJECT CONDITION (CT-0079).              *
019200*--------------------------------------------------------------*
019300 2200-NORMALIZE-FLAGS.
019400     MOVE 'N' TO TBL-ADVERSE-EVENT-SW (PATIENT-TABLE-SIZE).
019500     MOVE 'N' TO TBL-COMPLETED-TRIAL-SW (PATIENT-TABLE-SIZE).
019600     PERFORM 2250-CHECK-TRUTHY-VALUE THRU 2250-EXIT
019610         VARYING WS-SEARCH-INDEX FROM 1 BY 1
019620             UNTIL WS-SEARCH-INDEX > 3.
020700 2200-EXIT.
020800     EXIT.
020810*--------------------------------------------------------------*
020820 2250-CHECK-TRUTHY-VALUE.
020830     IF FUNCTION UPPER-CASE(CTR-ADVERSE-EVENT(1:4)) =
020840         FUNCTION UPPER-CASE(TV-ENTRY(WS-SEARCH-INDEX))
020850         MOVE 'Y' TO TBL-ADVERSE-EVENT-SW (PATIENT-TABLE-SIZE)
020860     END-IF.
020870     IF FUNCTION UPPER-CASE(CTR-COMPLETED-TRIAL(1:4)) =
020880         FUNCTION UPPER-CASE(TV-ENTRY(WS-SEARCH-INDEX))
020890         MOVE 'Y' TO TBL-COMPLETED-TRIAL-SW (PATIENT-TABLE-SIZE)
020900     END-IF.
020910 2250-EXIT.
020920     EXIT.
020930*--------------------------------------------------------------*
021000* 2300-DERIVE-AGE-GROUP APPLIES THE UPPER-INCLUSIVE BINS FROM  *
021100* THE STUDY PROTOCOL (CT-0031).  AGES OUTSIDE 1-100 CARRY NO   *
021200* GROUP AND PRINT BLANK ON THE AGE-GROUP REPORT.               *
021300*--------------------------------------------------------------*
021400 2300-DERIVE-AGE-GROUP.
021500     MOVE SPACE TO TBL-AGE-GROUP (PATIENT-TABLE-SIZE).
021600     IF WS-AGE-NUM > 0 AND WS-AGE-NUM <= 30
021700         MOVE '18-30' TO TBL-AGE-GROUP (PATIENT-TABLE-SIZE)
021800     ELSE
021900         IF WS-AGE-NUM > 30 AND WS-AGE-NUM <= 50
022000             MOVE '31-50' TO TBL-AGE-GROUP (PATIENT-TABLE-SIZE)
022100         ELSE
022200             IF WS-AGE-NUM > 50 AND WS-AGE-NUM <= 70
022300                 MOVE '51-70' TO TBL-AGE-GROUP (PATIENT-TABLE-SIZE)
022400             ELSE
022500                 IF WS-AGE-NUM > 70 AND WS-AGE-NUM <= 100
022600                     MOVE '71-80' TO
022700                         TBL-AGE-GROUP (PATIENT-TABLE-SIZE)
022800                 END-IF
022900             END-IF
023000         END-IF
023100     END-IF.
023200 2300-EXIT.
023300     EXIT.
023400*--------------------------------------------------------------*
023500 2400-DERIVE-ENROLLMENT-MONTH.
023600     MOVE WS-EDIT-MONTH TO TBL-ENROLLMENT-MONTH (PATIENT-TABLE-SIZE).
023700 2400-EXIT.
023800     EXIT.
023900*--------------------------------------------------------------*
024000* 2500-VALIDATE-ENROLLMENT-DATE BREAKS THE ISO DATE APART AND  *
024100* CHECKS THE MONTH AND DAY AGAINST THE DAYS-IN-MONTH TABLE      *
024200* (CT-0058).  A BLANK OR MALFORMED DATE FAILS THE EDIT.        *
024300*--------------------------------------------------------------*
024400 2500-VALIDATE-ENROLLMENT-DATE.
024500     MOVE 'Y' TO WS-VALID-DATE-SW.
024600     IF CTR-ENROLLMENT-DATE(5:1) NOT = '-'
024700         OR CTR-ENROLLMENT-DATE(8:1) NOT = '-'
024800         MOVE 'N' TO WS-VALID-DATE-SW
024900     ELSE
025000         IF CTR-ENROLLMENT-DATE(1:4) IS NOT NUMERIC
025100             OR CTR-ENROLLMENT-DATE(6:2) IS NOT NUMERIC
025200             OR CTR-ENROLLMENT-DATE(9:2) IS NOT NUMERIC
025300             MOVE 'N' TO WS-VALID-DATE-SW
025400         ELSE
025500             MOVE CTR-ENROLLMENT-DATE(1:4) TO WS-EDIT-YEAR
025600             MOVE CTR-ENROLLMENT-DATE(6:2) TO WS-EDIT-MONTH
025700             MOVE CTR-ENROLLMENT-DATE(9:2) TO WS-EDIT-DAY
025800             IF WS-EDIT-MONTH < 1 OR WS-EDIT-MONTH > 12
025900                 MOVE 'N' TO WS-VALID-DATE-SW
026000             ELSE
026100                 IF WS-EDIT-DAY < 1 OR
026200                     WS-EDIT-DAY > DIM-ENTRY (WS-EDIT-MONTH-N)
026300                     MOVE 'N' TO WS-VALID-DATE-SW
026400                 END-IF
026500             END-IF
026600         END-IF
026700     END-IF.
026800 2500-EXIT.
026900     EXIT.
027000*--------------------------------------------------------------*
027100 2600-STORE-ACCEPTED-RECORD.
027400     MOVE CTR-PATIENT-ID  TO TBL-PATIENT-ID (PATIENT-TABLE-SIZE).
027500     MOVE CTR-TRIAL-SITE  TO TBL-TRIAL-SITE (PATIENT-TABLE-SIZE).
027600     MOVE WS-EDIT-YEAR    TO TBL-ENROLL-YEAR (PATIENT-TABLE-SIZE).
027700     MOVE WS-EDIT-MONTH   TO TBL-ENROLL-MONTH (PATIENT-TABLE-SIZE).
027800     MOVE WS-EDIT-DAY     TO TBL-ENROLL-DAY (PATIENT-TABLE-SIZE).
027900     MOVE WS-AGE-NUM      TO TBL-AGE (PATIENT-TABLE-SIZE).
028000 2600-EXIT.
028100     EXIT.
028200*--------------------------------------------------------------*
028300 3000-CLOSE-TRIALS-FILE.
028400     CLOSE CLINICAL-TRIALS-FILE.
028500     DISPLAY 'CTRLOAD - ' PATIENT-READ-COUNT
028600         ' ROWS READ, ' PATIENT-ACCEPT-COUNT ' ROWS ACCEPTED'.
028700 3000-EXIT.
028800     EXIT.
028900*--------------------------------------------------------------*
029000 8000-READ-TRIALS-RECORD.
029100     READ CLINICAL-TRIALS-FILE
029200         AT END
029300             MOVE 'Y' TO WS-EOF-SW
029400     END-READ.
029500 8000-EXIT.
029600     EXIT.
