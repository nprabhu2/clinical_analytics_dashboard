000100*------------------------------------------------------------*
000200* COPYBOOK:  CTRLTAB
000300* PURPOSE:   LINKAGE TABLE PASSED FROM CTRANAL TO CTRLOAD AND
000400*            BACK.  HOLDS THE ACCEPTED/DERIVED PATIENT ROWS
000500*            PLUS THE READ/ACCEPT/REJECT COUNTS FOR THE
000600*            DATA-LOAD CONTROL TOTALS.
000700*------------------------------------------------------------*
000800 01  PATIENT-TABLE-SIZE              PIC S9(04) USAGE COMP.
000900 01  PATIENT-READ-COUNT              PIC S9(06) USAGE COMP.
001000 01  PATIENT-ACCEPT-COUNT            PIC S9(06) USAGE COMP.
001100 01  PATIENT-REJECT-COUNT            PIC S9(06) USAGE COMP.
001200*
001300 01  PATIENT-TABLE.
001400     05  TBL-PATIENT OCCURS 1 TO 1000 TIMES
001500             DEPENDING ON PATIENT-TABLE-SIZE
001600             INDEXED BY PATIENT-INDEX.
001700         10  TBL-PATIENT-ID           PIC X(10).
001800         10  TBL-TRIAL-SITE           PIC X(15).
001900         10  TBL-ENROLLMENT-DATE.
002000             15  TBL-ENROLL-YEAR      PIC 9(04).
002100             15  TBL-ENROLL-MONTH     PIC 9(02).
002200             15  TBL-ENROLL-DAY       PIC 9(02).
002300         10  TBL-AGE                  PIC 9(03).
002400         10  TBL-ADVERSE-EVENT-SW     PIC X(01).
002500             88  TBL-ADVERSE-EVENT            VALUE 'Y'.
002600         10  TBL-COMPLETED-TRIAL-SW   PIC X(01).
002700             88  TBL-COMPLETED-TRIAL          VALUE 'Y'.
002800         10  TBL-AGE-GROUP            PIC X(05).
002900         10  TBL-ENROLLMENT-MONTH     PIC 9(02).
003000         10  FILLER                   PIC X(05).
