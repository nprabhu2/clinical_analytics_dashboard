000100*------------------------------------------------------------*
000200* COPYBOOK:  CTRLINP
000300* RECORD:    CLINICAL-TRIALS-RECORD
000400* PURPOSE:   ONE ENROLLMENT ROW FROM THE TRIAL-SITE EXTRACT.
000500*            RAW TEXT FIELDS ARE HELD X SO CTRLOAD CAN REJECT
000600*            A ROW WITHOUT BLOWING UP ON BAD DATA IN THE FEED.
000700*------------------------------------------------------------*
000800 01  CLINICAL-TRIALS-RECORD.
000900     05  CTR-PATIENT-ID              PIC X(10).
001000     05  CTR-TRIAL-SITE               PIC X(15).
001100     05  CTR-ENROLLMENT-DATE          PIC X(10).
001200     05  CTR-AGE-X                    PIC X(03).
001300     05  CTR-ADVERSE-EVENT            PIC X(05).
001400     05  CTR-COMPLETED-TRIAL          PIC X(05).
001500     05  FILLER                       PIC X(02).
